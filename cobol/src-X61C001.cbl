000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61C001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. MI2457.PSPS.
000600 DATE-WRITTEN. 04/02/85.
000700 DATE-COMPILED.
000800 SECURITY.   NON CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X61C001
001100* **++ routine per la conversione di un singolo valore di campo
001200*      da un tipo dato sorgente ad un tipo dato destinazione,
001300*      secondo le regole della tabella di mapping (X61MAP).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 85-04-02 ALAIMO    ORIGINAL PROGRAM - STRING/INTEGER/GENDER/
001800*                    STATE CONVERSIONS ONLY
001900* 87-01-15 TAMBURRO  ADDED BIRTHDAYMM/DD/YYYY TO AGECALCULATION
002000*                    CONVERSION (REQUEST MI2457-114)
002100* 87-01-15 TAMBURRO  CURRENT-YEAR DERIVED AS 1900 + YY - NO
002200*                    WINDOWING, SEE 98-12-07 BELOW
002300* 91-11-08 TAMBURRO  STATEFULL/STATEABBREV TABLE EXTENDED - NO,
002400*                    REQUEST WITHDRAWN, ONLY MI/OH IN SCOPE
002500* 96-06-03 DE LUCA   UPPERCASED BOTH OPERAND TYPES BEFORE COMPARE
002600*                    ON SITE - CALLERS WERE PASSING MIXED CASE
002700*                    MAP-XML-DTYPE VALUES
002800* 98-12-07 DE LUCA   Y2K FIX (REQUEST MI2457-Y2K-009) - CURRENT
002900*                    YEAR NO LONGER HARD-WINDOWED TO 19XX; A
003000*                    SLIDING WINDOW (YY < 50 = 20XX, ELSE 19XX)
003100*                    IS NOW APPLIED TO THE ACCEPT FROM DATE
003200*                    RESULT BEFORE THE AGE IS COMPUTED
003300* 99-02-19 DE LUCA   REGRESSION FROM Y2K FIX - AGE WAS OFF BY 1
003400*                    WHEN RUN DATE MM/DD EQUALLED BIRTH MM/DD;
003500*                    COMPARE CHANGED FROM "<=" TO "<"
003600* 03-08-14 RUSSO     NO FUNCTIONAL CHANGE - COMMENT CLEANUP ONLY
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500* class to validate an unsigned decimal digit string
004600     CLASS DIGITS-VALID IS '0' THRU '9'.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000**
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600* standalone scan subscript for the digit-by-digit accumulate
005700* loop in ACCUMULATE-INTEGER-VALUE - not grouped with the rest
005800 77  WS-INT-SCAN-POS                 PIC 9(3) COMP.
005900 01  WK-LITERALS.
006000     03  CC-TYPE-STRING              PIC X(06) VALUE 'STRING'.
006100     03  CC-TYPE-INTEGER             PIC X(07) VALUE 'INTEGER'.
006200     03  CC-TYPE-GENDERABBREV        PIC X(12) VALUE
006300                                            'GENDERABBREV'.
006400     03  CC-TYPE-GENDERFULL          PIC X(10) VALUE
006500                                            'GENDERFULL'.
006600     03  CC-TYPE-STATEFULL           PIC X(09) VALUE 'STATEFULL'.
006700     03  CC-TYPE-STATEABBREV         PIC X(11) VALUE
006800                                            'STATEABBREV'.
006900     03  CC-TYPE-BIRTHDAY            PIC X(18) VALUE
007000                                            'BIRTHDAYMM/DD/YYYY'.
007100     03  CC-TYPE-AGECALC             PIC X(14) VALUE
007200                                            'AGECALCULATION'.
007300     03  CC-GENDER-M                 PIC X(01) VALUE 'M'.
007400     03  CC-GENDER-F                 PIC X(01) VALUE 'F'.
007500     03  CC-GENDER-MALE              PIC X(04) VALUE 'male'.
007600     03  CC-GENDER-FEMALE            PIC X(06) VALUE 'female'.
007700     03  CC-STATE-MICHIGAN           PIC X(08) VALUE 'MICHIGAN'.
007800     03  CC-STATE-OHIO               PIC X(04) VALUE 'OHIO'.
007900     03  CC-STATE-MI                 PIC X(02) VALUE 'MI'.
008000     03  CC-STATE-OH                 PIC X(02) VALUE 'OH'.
008100     03  CC-LOWER-ALPHA              PIC X(26) VALUE
008200                                  'abcdefghijklmnopqrstuvwxyz'.
008300     03  CC-UPPER-ALPHA              PIC X(26) VALUE
008400                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008500     03  FILLER                      PIC X(02).
008600*
008700 01  WK-WORK-TYPES.
008800     03  WS-XML-DTYPE-UC             PIC X(20).
008900     03  WS-JSON-DTYPE-UC            PIC X(20).
009000     03  WS-VALUE-UC                 PIC X(120).
009100     03  FILLER                      PIC X(04).
009200*
009300 01  WK-SWITCHES.
009400     03  WS-INPUTS-SWITCH            PIC X(01) VALUE 'Y'.
009500         88  INPUTS-ARE-PRESENT          VALUE 'Y'.
009600         88  INPUTS-ARE-MISSING          VALUE 'N'.
009700     03  WS-INTEGER-VALID-SW         PIC X(01).
009800         88  INTEGER-TEXT-VALID          VALUE 'Y'.
009900         88  INTEGER-TEXT-INVALID        VALUE 'N'.
010000     03  WS-BIRTHDATE-VALID-SW       PIC X(01).
010100         88  BIRTHDATE-VALID             VALUE 'Y'.
010200         88  BIRTHDATE-INVALID           VALUE 'N'.
010300     03  FILLER                      PIC X(03).
010400*
010500 01  WK-INTEGER-PARSE.
010600     03  WS-INT-TEXT-LEN             PIC 9(3) COMP.
010700     03  WS-INT-SIGN                 PIC X(01) VALUE '+'.
010800     03  WS-INT-START-POS            PIC 9(3) COMP.
010900     03  WS-INT-ACCUM                PIC 9(9) COMP VALUE ZERO.
011000     03  WS-INT-VALUE-NUM            PIC S9(9) COMP.
011100     03  WS-INT-EDIT                 PIC -(9)9.
011200     03  WS-INT-LEAD-SPACES          PIC 9(3) COMP.
011300     03  FILLER                      PIC X(06).
011400*
011500*
011600* one-character area used to pick off a single digit of the
011700* value text and view it as a numeric 0-9 without calling a
011800* conversion routine - digit character and digit value share
011900* the same storage, same idiom as IDX-N/IDX-X in X60D001
012000 01  WK-DIGIT-AREA.
012100     03  WS-DIGIT-CHAR               PIC X(01).
012200     03  WS-DIGIT-NUM REDEFINES
012300         WS-DIGIT-CHAR               PIC 9(01).
012400     03  FILLER                      PIC X(02).
012500*
012600 01  WK-BIRTHDATE-PARSE.
012700     03  WS-BD-MM-X                  PIC X(02).
012800     03  WS-BD-MM-N REDEFINES
012900         WS-BD-MM-X                  PIC 9(02).
013000     03  WS-BD-DD-X                  PIC X(02).
013100     03  WS-BD-DD-N REDEFINES
013200         WS-BD-DD-X                  PIC 9(02).
013300     03  WS-BD-YYYY-X                PIC X(04).
013400     03  WS-BD-YYYY-N REDEFINES
013500         WS-BD-YYYY-X                PIC 9(04).
013600     03  WS-BD-PART-CTR              PIC 9(01) COMP.
013700     03  FILLER                      PIC X(03).
013800*
013900 01  WK-CURRENT-DATE.
014000     03  WS-CURRENT-DATE-RAW         PIC 9(06).
014100     03  WS-CURR-DATE-PARTS REDEFINES
014200         WS-CURRENT-DATE-RAW.
014300         05  WS-CURR-YY              PIC 9(02).
014400         05  WS-CURR-MM              PIC 9(02).
014500         05  WS-CURR-DD              PIC 9(02).
014600     03  WS-CURR-CENTURY             PIC 9(02).
014700     03  WS-CURR-FULL-YEAR           PIC 9(04).
014800     03  FILLER                      PIC X(02).
014900*
015000 01  WK-AGE-RESULT.
015100     03  WS-AGE                      PIC S9(03) COMP.
015200     03  WS-AGE-EDIT                 PIC ZZ9.
015300     03  WS-AGE-LEAD-SPACES          PIC 9(01) COMP.
015400     03  FILLER                      PIC X(02).
015500*
015600 COPY X61MCR.
015700*
015800 LOCAL-STORAGE SECTION.
015900**
016000 LINKAGE SECTION.
016100 COPY X61CNV.
016200*
016300 PROCEDURE DIVISION USING CNV-PARM-IN
016400                          CNV-PARM-OUT.
016500*
016600 0000-BEGIN.
016700     MOVE ZERO                       TO MR-RESULT.
016800     PERFORM 1000-INITIALIZE-OUTPUT-AREA THRU 1000-EXIT.
016900     PERFORM 1100-VALIDATE-INPUTS-PRESENT THRU 1100-EXIT.

017000     IF INPUTS-ARE-MISSING
017100        PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
017200     ELSE
017300        PERFORM 2000-UPPERCASE-WORK-COPIES THRU 2000-EXIT
017400        PERFORM 3000-DISPATCH-ON-SOURCE-TYPE THRU 3000-EXIT
017500     END-IF.

017600     GOBACK.

017700*
017800 1000-INITIALIZE-OUTPUT-AREA.
017900     MOVE CNV-IN-VALUE               TO CNV-OUT-VALUE.
018000     SET  CNV-CLASS-TEXT             TO TRUE.
018100 1000-EXIT.
018200     EXIT.

018300*
018400* A CALLER THAT SHORTS US ON THE VALUE OR EITHER TYPE FIELD GETS
018500* THE INPUT HANDED STRAIGHT BACK - NO SENSE GUESSING AT A RULE
018600 1100-VALIDATE-INPUTS-PRESENT.
018700     SET INPUTS-ARE-PRESENT          TO TRUE.
018800     IF CNV-IN-VALUE   EQUAL SPACE
018900     OR CNV-XML-DTYPE  EQUAL SPACE
019000     OR CNV-JSON-DTYPE EQUAL SPACE
019100        SET INPUTS-ARE-MISSING       TO TRUE
019200     END-IF.
019300 1100-EXIT.
019400     EXIT.

019500*
019600 2000-UPPERCASE-WORK-COPIES.
019700     MOVE CNV-XML-DTYPE              TO WS-XML-DTYPE-UC.
019800     MOVE CNV-JSON-DTYPE             TO WS-JSON-DTYPE-UC.
019900     MOVE CNV-IN-VALUE               TO WS-VALUE-UC.
020000     INSPECT WS-XML-DTYPE-UC  CONVERTING CC-LOWER-ALPHA
020100                                      TO CC-UPPER-ALPHA.
020200     INSPECT WS-JSON-DTYPE-UC CONVERTING CC-LOWER-ALPHA
020300                                      TO CC-UPPER-ALPHA.
020400     INSPECT WS-VALUE-UC      CONVERTING CC-LOWER-ALPHA
020500                                      TO CC-UPPER-ALPHA.
020600 2000-EXIT.
020700     EXIT.

020800*
020900 3000-DISPATCH-ON-SOURCE-TYPE.
021000     EVALUATE TRUE
021100        WHEN WS-XML-DTYPE-UC EQUAL CC-TYPE-STRING
021200           PERFORM 3100-CONVERT-FROM-STRING THRU 3100-EXIT
021300        WHEN WS-XML-DTYPE-UC EQUAL CC-TYPE-GENDERABBREV
021400           PERFORM 3200-CONVERT-FROM-GENDERABBREV THRU 3200-EXIT
021500        WHEN WS-XML-DTYPE-UC EQUAL CC-TYPE-STATEFULL
021600           PERFORM 3300-CONVERT-FROM-STATEFULL THRU 3300-EXIT
021700        WHEN WS-XML-DTYPE-UC EQUAL CC-TYPE-BIRTHDAY
021800           PERFORM 3400-CONVERT-FROM-BIRTHDAY THRU 3400-EXIT
021900* A STARTING TYPE WE DO NOT RECOGNISE IS NOT OUR PROBLEM TO FIX
022000        WHEN OTHER
022100           PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
022200     END-EVALUATE.
022300 3000-EXIT.
022400     EXIT.

022500*
022600* STRING SOURCE - PASSES THROUGH AS TEXT, OR EDITS TO AN INTEGER
022700* PICTURE WHEN THE TARGET TYPE CALLS FOR ONE
022800 3100-CONVERT-FROM-STRING.
022900     EVALUATE TRUE
023000        WHEN WS-JSON-DTYPE-UC EQUAL CC-TYPE-STRING
023100           PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
023200        WHEN WS-JSON-DTYPE-UC EQUAL CC-TYPE-INTEGER
023300           PERFORM 3110-CONVERT-STRING-TO-INTEGER THRU 3110-EXIT
023400        WHEN OTHER
023500           PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
023600     END-EVALUATE.
023700 3100-EXIT.
023800     EXIT.

023900*
024000 3110-CONVERT-STRING-TO-INTEGER.
024100     PERFORM 3111-VALIDATE-INTEGER-TEXT THRU 3111-EXIT.
024200     IF INTEGER-TEXT-INVALID
024300        MOVE SPACE                   TO CNV-OUT-VALUE
024400        SET  CNV-CLASS-NULL          TO TRUE
024500        GO TO 3110-EXIT
024600     END-IF.
024700     PERFORM 3113-ACCUMULATE-INTEGER-VALUE THRU 3113-EXIT.
024800     PERFORM 3115-FORMAT-INTEGER-RESULT THRU 3115-EXIT.
024900     SET  CNV-CLASS-INTEGER          TO TRUE.
025000 3110-EXIT.
025100     EXIT.

025200*
025300 3111-VALIDATE-INTEGER-TEXT.
025400     SET INTEGER-TEXT-VALID          TO TRUE.
025500     MOVE ZERO                       TO WS-INT-TEXT-LEN.
025600     MOVE '+'                        TO WS-INT-SIGN.
025700     INSPECT CNV-IN-VALUE TALLYING WS-INT-TEXT-LEN
025800                          FOR CHARACTERS BEFORE INITIAL SPACE.

025900     IF WS-INT-TEXT-LEN EQUAL ZERO
026000        SET INTEGER-TEXT-INVALID     TO TRUE
026100        GO TO 3111-EXIT
026200     END-IF.

026300     MOVE 1                          TO WS-INT-START-POS.
026400     IF CNV-IN-VALUE(1:1) EQUAL '+' OR
026500        CNV-IN-VALUE(1:1) EQUAL '-'
026600        MOVE CNV-IN-VALUE(1:1)       TO WS-INT-SIGN
026700        MOVE 2                       TO WS-INT-START-POS
026800     END-IF.

026900     IF WS-INT-START-POS > WS-INT-TEXT-LEN
027000        SET INTEGER-TEXT-INVALID     TO TRUE
027100        GO TO 3111-EXIT
027200     END-IF.

027300     PERFORM 3112-CHECK-ONE-DIGIT THRU 3112-EXIT
027400        VARYING WS-INT-SCAN-POS FROM WS-INT-START-POS
027500        BY 1
027600        UNTIL WS-INT-SCAN-POS > WS-INT-TEXT-LEN
027700           OR INTEGER-TEXT-INVALID.
027800 3111-EXIT.
027900     EXIT.

028000*
028100 3112-CHECK-ONE-DIGIT.
028200     IF CNV-IN-VALUE(WS-INT-SCAN-POS:1) IS NOT DIGITS-VALID
028300        SET INTEGER-TEXT-INVALID     TO TRUE
028400     END-IF.
028500 3112-EXIT.
028600     EXIT.

028700*
028800 3113-ACCUMULATE-INTEGER-VALUE.
028900     MOVE ZERO                       TO WS-INT-ACCUM.
029000     PERFORM 3114-ACCUMULATE-ONE-DIGIT THRU 3114-EXIT
029100        VARYING WS-INT-SCAN-POS FROM WS-INT-START-POS BY 1
029200        UNTIL WS-INT-SCAN-POS > WS-INT-TEXT-LEN.

029300     IF WS-INT-SIGN EQUAL '-'
029400        COMPUTE WS-INT-VALUE-NUM = ZERO - WS-INT-ACCUM
029500     ELSE
029600        MOVE WS-INT-ACCUM            TO WS-INT-VALUE-NUM
029700     END-IF.
029800 3113-EXIT.
029900     EXIT.

030000*
030100 3114-ACCUMULATE-ONE-DIGIT.
030200     MOVE CNV-IN-VALUE(WS-INT-SCAN-POS:1) TO WS-DIGIT-CHAR.
030300     COMPUTE WS-INT-ACCUM = (WS-INT-ACCUM * 10) + WS-DIGIT-NUM.
030400 3114-EXIT.
030500     EXIT.

030600*
030700 3115-FORMAT-INTEGER-RESULT.
030800     MOVE WS-INT-VALUE-NUM           TO WS-INT-EDIT.
030900     MOVE ZERO                       TO WS-INT-LEAD-SPACES.
031000     INSPECT WS-INT-EDIT TALLYING WS-INT-LEAD-SPACES
031100                          FOR LEADING SPACE.
031200     ADD 1                           TO WS-INT-LEAD-SPACES.
031300     MOVE SPACE                      TO CNV-OUT-VALUE.
031400     MOVE WS-INT-EDIT(WS-INT-LEAD-SPACES:)
031500                                      TO CNV-OUT-VALUE.
031600 3115-EXIT.
031700     EXIT.

031800*
031900* M/F ABBREVIATION EXPANDED TO THE FULL WORD FOR DOWNSTREAM USE
032000 3200-CONVERT-FROM-GENDERABBREV.
032100     IF WS-JSON-DTYPE-UC EQUAL CC-TYPE-GENDERFULL
032200        EVALUATE TRUE
032300           WHEN WS-VALUE-UC EQUAL CC-GENDER-M
032400              MOVE SPACE             TO CNV-OUT-VALUE
032500              MOVE CC-GENDER-MALE    TO CNV-OUT-VALUE
032600              SET  CNV-CLASS-TEXT    TO TRUE
032700           WHEN WS-VALUE-UC EQUAL CC-GENDER-F
032800              MOVE SPACE             TO CNV-OUT-VALUE
032900              MOVE CC-GENDER-FEMALE  TO CNV-OUT-VALUE
033000              SET  CNV-CLASS-TEXT    TO TRUE
033100           WHEN OTHER
033200              PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
033300        END-EVALUATE
033400     ELSE
033500        PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
033600     END-IF.
033700 3200-EXIT.
033800     EXIT.

033900*
034000* FULL STATE NAME COLLAPSED TO ITS TWO-LETTER POSTAL ABBREVIATION
034100 3300-CONVERT-FROM-STATEFULL.
034200     IF WS-JSON-DTYPE-UC EQUAL CC-TYPE-STATEABBREV
034300        EVALUATE TRUE
034400           WHEN WS-VALUE-UC EQUAL CC-STATE-MICHIGAN
034500              MOVE SPACE             TO CNV-OUT-VALUE
034600              MOVE CC-STATE-MI       TO CNV-OUT-VALUE
034700              SET  CNV-CLASS-TEXT    TO TRUE
034800           WHEN WS-VALUE-UC EQUAL CC-STATE-OHIO
034900              MOVE SPACE             TO CNV-OUT-VALUE
035000              MOVE CC-STATE-OH       TO CNV-OUT-VALUE
035100              SET  CNV-CLASS-TEXT    TO TRUE
035200           WHEN OTHER
035300              PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
035400        END-EVALUATE
035500     ELSE
035600        PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
035700     END-IF.
035800 3300-EXIT.
035900     EXIT.

036000*
036100* MM/DD/YYYY BIRTH DATE TURNED INTO A WHOLE-YEARS-OLD FIGURE
036200 3400-CONVERT-FROM-BIRTHDAY.
036300     IF WS-JSON-DTYPE-UC EQUAL CC-TYPE-AGECALC
036400        PERFORM 3410-PARSE-BIRTH-DATE THRU 3410-EXIT
036500        IF BIRTHDATE-VALID
036600           PERFORM 3420-COMPUTE-AGE-FROM-BIRTHDATE THRU 3420-EXIT
036700           SET  CNV-CLASS-INTEGER    TO TRUE
036800        ELSE
036900           PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
037000        END-IF
037100     ELSE
037200        PERFORM 8000-RETURN-VALUE-UNCHANGED THRU 8000-EXIT
037300     END-IF.
037400 3400-EXIT.
037500     EXIT.

037600*
037700 3410-PARSE-BIRTH-DATE.
037800     SET BIRTHDATE-VALID             TO TRUE.
037900     MOVE ZERO                       TO WS-BD-PART-CTR.
038000     UNSTRING CNV-IN-VALUE DELIMITED BY '/'
038100        INTO WS-BD-MM-X, WS-BD-DD-X, WS-BD-YYYY-X
038200        TALLYING IN WS-BD-PART-CTR
038300     END-UNSTRING.

038400     IF WS-BD-PART-CTR NOT EQUAL 3
038500        SET BIRTHDATE-INVALID        TO TRUE
038600     ELSE
038700        IF WS-BD-MM-X   IS NOT NUMERIC
038800        OR WS-BD-DD-X   IS NOT NUMERIC
038900        OR WS-BD-YYYY-X IS NOT NUMERIC
039000           SET BIRTHDATE-INVALID     TO TRUE
039100        END-IF
039200     END-IF.
039300 3410-EXIT.
039400     EXIT.

039500*
039600* 98-12-07 DE LUCA - Y2K WINDOW APPLIED HERE (SEE CHANGE LOG)
039700 3420-COMPUTE-AGE-FROM-BIRTHDATE.
039800     ACCEPT WS-CURRENT-DATE-RAW      FROM DATE.

039900     IF WS-CURR-YY < 50
040000        MOVE 20                      TO WS-CURR-CENTURY
040100     ELSE
040200        MOVE 19                      TO WS-CURR-CENTURY
040300     END-IF.
040400*    98-12-07 DE LUCA - REPLACED: MOVE 19 TO WS-CURR-CENTURY
040500     COMPUTE WS-CURR-FULL-YEAR = (WS-CURR-CENTURY * 100)
040600                                + WS-CURR-YY.

040700     COMPUTE WS-AGE = WS-CURR-FULL-YEAR - WS-BD-YYYY-N.

040800* 99-02-19 DE LUCA - CHANGED "<=" TO "<" ON BOTH LEGS BELOW
040900     IF WS-CURR-MM < WS-BD-MM-N
041000        SUBTRACT 1                   FROM WS-AGE
041100     ELSE
041200        IF WS-CURR-MM EQUAL WS-BD-MM-N
041300           AND WS-CURR-DD < WS-BD-DD-N
041400           SUBTRACT 1                FROM WS-AGE
041500        END-IF
041600     END-IF.

041700     MOVE WS-AGE                     TO WS-AGE-EDIT.
041800     MOVE ZERO                       TO WS-AGE-LEAD-SPACES.
041900     INSPECT WS-AGE-EDIT TALLYING WS-AGE-LEAD-SPACES
042000                          FOR LEADING SPACE.
042100     ADD 1                           TO WS-AGE-LEAD-SPACES.
042200     MOVE SPACE                      TO CNV-OUT-VALUE.
042300     MOVE WS-AGE-EDIT(WS-AGE-LEAD-SPACES:)
042400                                      TO CNV-OUT-VALUE.
042500 3420-EXIT.
042600     EXIT.

042700*
042800* CATCH-ALL PASSTHROUGH - NO CONVERSION RULE APPLIES, OR WE WERE
042900* CALLED WITH A BLANK VALUE OR TYPE, SO THE INPUT COMES BACK AS-IS
043000 8000-RETURN-VALUE-UNCHANGED.
043100     MOVE CNV-IN-VALUE               TO CNV-OUT-VALUE.
043200     SET  CNV-CLASS-TEXT             TO TRUE.
043300 8000-EXIT.
043400     EXIT.
