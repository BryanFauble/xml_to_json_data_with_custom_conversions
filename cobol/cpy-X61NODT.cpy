000100******************************************************************
000200* X61NODT  -  IN-MEMORY INPUT-NODE TABLE
000300*             LOADED BY X61D001 FROM THE INPUT-NODES FILE IN
000400*             DOCUMENT ORDER, WALKED BY X61J001
000500*
000600* 85-03-18 ALAIMO    ORIGINAL TABLE - DERIVED FROM X60MIO
000700* 96-02-14 TAMBURRO  RAISED OCCURS LIMIT 2000 TO 5000 - LARGER
000800*                    CATALOG DOCUMENTS WERE TRUNCATING
000900******************************************************************
001000 01  NODE-TABLE-AREA.
001100     03  NODE-TOT               PIC 9(9) COMP VALUE ZERO.
001200     03  NODE-TB.
001300         05  NODE-ENTRY  OCCURS 0 TO 5000 TIMES
001400                         DEPENDING ON NODE-TOT
001500                         INDEXED BY NODE-IDX.
001600             10  NODE-E-DEPTH           PIC 9(2).
001700             10  NODE-E-NAME            PIC X(40).
001800             10  NODE-E-VALUE           PIC X(120).
001900             10  FILLER                 PIC X(03).
