000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61L001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. MI2457.PSPS.
000600 DATE-WRITTEN. 03/18/85.
000700 DATE-COMPILED.
000800 SECURITY.   NON CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X61L001
001100* **++ routine per la costruzione della tabella di mapping
001200*      univoca (path -> regole di conversione) a partire dalla
001300*      lista grezza di record letta dal file MAPFILE.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 85-03-18 ALAIMO    ORIGINAL PROGRAM
001800* 88-09-22 TAMBURRO  ADDED NODE-KIND FILTER - ONLY ARRAY/OBJECT/
001900*                    ELEMENT RECORDS ACCEPTED, OTHERS DROPPED
002000* 91-07-02 TAMBURRO  ADDED JSON-DTYPE TO OUTPUT ENTRY (CARRIED
002100*                    STRAIGHT THROUGH FROM X60MCFMT BEFORE)
002200* 94-05-11 DE LUCA   DUPLICATE PATH NOW OVERWRITES PRIOR ENTRY
002300*                    (LAST ONE IN THE FILE WINS) RATHER THAN
002400*                    BEING REJECTED - REQUEST MI2457-077
002500* 98-12-07 DE LUCA   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002600*                    NO CHANGE REQUIRED
002700* 04-02-11 RUSSO     ADDED CONSOLE TRACE OF THE RAW-ENTRY INDEX ON
002800*                    A BAD NODE-KIND REJECT - OPERATOR COULD NOT
002900*                    TELL WHICH INPUT LINE TO CHASE (MI2457-141)
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100**
004200 DATA DIVISION.
004300*
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700* standalone subscripts for the raw-entry/map-table scan - kept
004800* as independent 77-level items rather than folded into a group
004900 77  WS-RAW-IDX                      PIC 9(9) COMP.
005000 77  WS-FOUND-IDX                    PIC 9(9) COMP.
005100 01  WK-SWITCHES.
005200     03  WS-FOUND-SWITCH             PIC X(01).
005300         88  PATH-WAS-FOUND              VALUE 'Y'.
005400         88  PATH-NOT-FOUND               VALUE 'N'.
005500     03  WS-KIND-OK-SWITCH           PIC X(01).
005600         88  NODE-KIND-IS-OK              VALUE 'Y'.
005700         88  NODE-KIND-IS-BAD              VALUE 'N'.
005800     03  FILLER                      PIC X(03).
005900*
006000 01  WK-COUNTERS.
006100     03  WS-REJECTED-CNT             PIC 9(9) COMP VALUE ZERO.
006200     03  WS-OVERWRITE-CNT            PIC 9(9) COMP VALUE ZERO.
006300     03  FILLER                      PIC X(08).
006400*
006500*
006600* display-style edit of the raw-entry index, used only when a
006700* bad-kind DISPLAY trace is cut for the operator console
006800 01  WK-RAW-IDX-TRACE.
006900     03  WS-RAW-IDX-TRACE-X          PIC X(09).
007000     03  WS-RAW-IDX-TRACE-N REDEFINES
007100         WS-RAW-IDX-TRACE-X          PIC 9(09).
007200     03  FILLER                      PIC X(02).
007300*
007400* alternate numeric/alpha view of the node-kind byte string,
007500* kept so a corrupted kind value can be traced back in a dump
007600* without re-reading the file - same REDEFINES habit as
007700* IDX-N/IDX-X in the deblock routine
007800 01  WK-KIND-TRACE.
007900     03  WS-KIND-TRACE-X             PIC X(07).
008000     03  WS-KIND-TRACE-R REDEFINES
008100         WS-KIND-TRACE-X             PIC 9(07).
008200     03  FILLER                      PIC X(02).
008300*
008400 COPY X61MCR.
008500*
008600 LOCAL-STORAGE SECTION.
008700**
008800 LINKAGE SECTION.
008900 COPY X61MAPT REPLACING ==:M:== BY ==RAWM==.
009000 COPY X61MAPT REPLACING ==:M:== BY ==MAP==.
009100*
009200 PROCEDURE DIVISION USING RAWM-MAPPING-AREA
009300                          MAP-MAPPING-AREA.
009400*
009500 0000-BEGIN.
009600     MOVE ZERO                       TO MR-RESULT.
009700     MOVE ZERO                       TO MAP-TOT.
009800     MOVE ZERO                       TO WS-REJECTED-CNT.
009900     MOVE ZERO                       TO WS-OVERWRITE-CNT.

010000     IF RAWM-TOT EQUAL ZERO
010100        MOVE 4                       TO MR-RESULT
010200        MOVE 'NO MAPPING RECORDS SUPPLIED' TO MR-DESCRIPTION
010300     ELSE
010400        PERFORM 1000-LOAD-ONE-RAW-ENTRY THRU 1000-EXIT
010500           VARYING WS-RAW-IDX FROM 1 BY 1
010600           UNTIL WS-RAW-IDX > RAWM-TOT
010700     END-IF.

010800     GOBACK.

010900*
011000 1000-LOAD-ONE-RAW-ENTRY.
011100     PERFORM 1100-CHECK-NODE-KIND THRU 1100-EXIT.
011200     IF NODE-KIND-IS-BAD
011300        ADD 1                        TO WS-REJECTED-CNT
011400        MOVE WS-RAW-IDX              TO WS-RAW-IDX-TRACE-N
011500        DISPLAY 'X61L001 - BAD NODE KIND AT RAW ENTRY '
011600                WS-RAW-IDX-TRACE-X ' - ' WS-KIND-TRACE-X
011700        GO TO 1000-EXIT
011800     END-IF.
011900     PERFORM 1200-LOOKUP-EXISTING-PATH THRU 1200-EXIT.
012000     IF PATH-WAS-FOUND
012100        PERFORM 1300-OVERWRITE-EXISTING-ENTRY THRU 1300-EXIT
012200     ELSE
012300        PERFORM 1400-APPEND-NEW-ENTRY THRU 1400-EXIT
012400     END-IF.
012500 1000-EXIT.
012600     EXIT.

012700*
012800* ANY RAW ENTRY WHOSE KIND IS NOT ONE OF THE THREE WE RECOGNISE
012900* IS DROPPED ON THE FLOOR - NOT LOADED, NOT COUNTED AS AN ERROR
013000 1100-CHECK-NODE-KIND.
013100     SET NODE-KIND-IS-OK             TO TRUE.
013200     MOVE RAWM-NODE-KIND(WS-RAW-IDX) TO WS-KIND-TRACE-X.
013300     IF NOT RAWM-KIND-ARRAY(WS-RAW-IDX)
013400     AND NOT RAWM-KIND-OBJECT(WS-RAW-IDX)
013500     AND NOT RAWM-KIND-ELEMENT(WS-RAW-IDX)
013600        SET NODE-KIND-IS-BAD         TO TRUE
013700     END-IF.
013800 1100-EXIT.
013900     EXIT.

014000*
014100* last-path-wins duplicate handling, patterned on the override
014200* search in the ISO utility's format-table lookup
014300 1200-LOOKUP-EXISTING-PATH.
014400     SET PATH-NOT-FOUND              TO TRUE.
014500     IF MAP-TOT EQUAL ZERO
014600        GO TO 1200-EXIT
014700     END-IF.
014800     SET MAP-IDX                     TO 1.
014900     PERFORM 1210-SCAN-ONE-MAP-ENTRY THRU 1210-EXIT
015000        VARYING MAP-IDX FROM 1 BY 1
015100        UNTIL MAP-IDX > MAP-TOT
015200           OR PATH-WAS-FOUND.
015300 1200-EXIT.
015400     EXIT.

015500 1210-SCAN-ONE-MAP-ENTRY.
015600     IF MAP-PATH(MAP-IDX) EQUAL RAWM-PATH(WS-RAW-IDX)
015700        SET PATH-WAS-FOUND           TO TRUE
015800        MOVE MAP-IDX                 TO WS-FOUND-IDX
015900     END-IF.
016000 1210-EXIT.
016100     EXIT.

016200*
016300 1300-OVERWRITE-EXISTING-ENTRY.
016400     MOVE RAWM-NODE-KIND(WS-RAW-IDX) TO MAP-NODE-KIND(WS-FOUND-IDX).
016500     MOVE RAWM-JSON-NAME(WS-RAW-IDX) TO MAP-JSON-NAME(WS-FOUND-IDX).
016600     MOVE RAWM-XML-DTYPE(WS-RAW-IDX) TO MAP-XML-DTYPE(WS-FOUND-IDX).
016700     MOVE RAWM-JSON-DTYPE(WS-RAW-IDX)
016800                                  TO MAP-JSON-DTYPE(WS-FOUND-IDX).
016900     ADD 1                           TO WS-OVERWRITE-CNT.
017000 1300-EXIT.
017100     EXIT.

017200*
017300 1400-APPEND-NEW-ENTRY.
017400     ADD 1                           TO MAP-TOT.
017500     SET MAP-IDX                     TO MAP-TOT.
017600     MOVE RAWM-PATH(WS-RAW-IDX)      TO MAP-PATH(MAP-IDX).
017700     MOVE RAWM-NODE-KIND(WS-RAW-IDX) TO MAP-NODE-KIND(MAP-IDX).
017800     MOVE RAWM-JSON-NAME(WS-RAW-IDX) TO MAP-JSON-NAME(MAP-IDX).
017900     MOVE RAWM-XML-DTYPE(WS-RAW-IDX) TO MAP-XML-DTYPE(MAP-IDX).
018000     MOVE RAWM-JSON-DTYPE(WS-RAW-IDX)
018100                                  TO MAP-JSON-DTYPE(MAP-IDX).
018200 1400-EXIT.
018300     EXIT.
