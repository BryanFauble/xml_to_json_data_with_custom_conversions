000100******************************************************************
000200* X61CNV  -  DATA-CONVERTER LINKAGE PARAMETERS
000300*            IN  AREA : STARTING TYPE / ENDING TYPE / RAW VALUE
000400*            OUT AREA : CONVERTED VALUE / VALUE-CLASS FLAG
000500*
000600* 85-04-02 ALAIMO    ORIGINAL COPYBOOK - DERIVED FROM X60D002I/O
000700* 98-12-07 DE LUCA   Y2K REVIEW - CNV-VALUE-CLASS-NULL ADDED SO
000800*                    THE CALLER NO LONGER INFERS "NULL" FROM A
000900*                    BLANK OUT VALUE
001000******************************************************************
001100 01  CNV-PARM-IN.
001200     05  CNV-XML-DTYPE              PIC X(20).
001300     05  CNV-JSON-DTYPE             PIC X(20).
001400     05  CNV-IN-VALUE               PIC X(120).
001500     05  FILLER                     PIC X(04).

001600 01  CNV-PARM-OUT.
001700     05  CNV-OUT-VALUE              PIC X(120).
001800     05  CNV-VALUE-CLASS            PIC X(1).
001900         88  CNV-CLASS-TEXT             VALUE 'T'.
002000         88  CNV-CLASS-INTEGER          VALUE 'I'.
002100         88  CNV-CLASS-NULL             VALUE 'N'.
002200     05  FILLER                     PIC X(03).
