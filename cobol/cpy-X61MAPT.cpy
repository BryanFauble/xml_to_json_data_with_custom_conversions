000100******************************************************************
000200* X61MAPT  -  IN-MEMORY MAPPING TABLE (GENERIC - COPY REPLACING)
000300*             :M: IS REPLACED BY THE CALLER WITH A PREFIX THAT
000400*             IDENTIFIES WHICH COPY OF THE TABLE THIS IS (THE
000500*             RAW FILE-ORDER LIST BUILT BY X61D001, OR THE
000600*             DEDUPLICATED LOOKUP TABLE BUILT BY X61L001) - SAME
000700*             IDIOM AS X60D002I/X60D002O ==:X:== REPLACEMENT
000800*
000900* 85-03-18 ALAIMO    ORIGINAL TABLE - DERIVED FROM X60MCFMT
001000* 91-07-02 TAMBURRO  ADDED :M:-JSON-DTYPE TO EACH ENTRY
001100* 97-05-06 TAMBURRO  RECAST AS A :X:-STYLE REPLACEABLE COPYBOOK
001200*                    SO ONE LAYOUT SERVES BOTH THE RAW LIST AND
001300*                    THE DEDUPLICATED TABLE
001400******************************************************************
001500 01  :M:-MAPPING-AREA.
001600     03  :M:-TOT                PIC 9(9) COMP VALUE ZERO.
001700     03  :M:-TB.
001800         05  :M:-ENTRY  OCCURS 0 TO 2000 TIMES
001900                        DEPENDING ON :M:-TOT
002000                        INDEXED BY :M:-IDX.
002100             10  :M:-PATH               PIC X(80).
002200             10  :M:-NODE-KIND          PIC X(7).
002300                 88  :M:-KIND-ARRAY         VALUE 'ARRAY'.
002400                 88  :M:-KIND-OBJECT        VALUE 'OBJECT'.
002500                 88  :M:-KIND-ELEMENT       VALUE 'ELEMENT'.
002600             10  :M:-JSON-NAME          PIC X(40).
002700             10  :M:-XML-DTYPE          PIC X(20).
002800             10  :M:-JSON-DTYPE         PIC X(20).
002900             10  FILLER                 PIC X(03).
