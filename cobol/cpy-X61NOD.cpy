000100******************************************************************
000200* X61NOD  -  INPUT-NODE-RECORD FIXED FILE LAYOUT
000300*            ONE ENTRY PER NODE OF THE FLATTENED SOURCE DOCUMENT,
000400*            IN DOCUMENT (PRE-ORDER) SEQUENCE
000500*
000600* 85-03-11 ALAIMO    ORIGINAL COPYBOOK - FLATTENED NODE RECORD
000700* 93-09-20 TAMBURRO  IN-NODE-VALUE WIDENED 80 TO 120 TO CARRY
000800*                    LONGER FREE-TEXT SCALAR CONTENT
000900******************************************************************
001000 01  NODE-FILE-RECORD.
001100     05  IN-DEPTH                   PIC 9(2).
001200     05  IN-NODE-NAME               PIC X(40).
001300     05  IN-NODE-VALUE              PIC X(120).
001350     05  FILLER                     PIC X(03).
