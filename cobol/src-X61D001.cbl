000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61D001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. MI2457.PSPS.
000600 DATE-WRITTEN. 03/11/85.
000700 DATE-COMPILED.
000800 SECURITY.   NON CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X61D001
001100* **++ driver di batch: legge il file di mapping e il file dei
001200*      nodi del documento di input, richiama la routine di
001300*      conversione (X61J001) e scrive il documento JSON
001400*      risultante sul file di uscita.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 85-03-11 ALAIMO    ORIGINAL PROGRAM
001900* 87-06-30 TAMBURRO  RAISED MAPPING TABLE LIMIT 500 TO 2000
002000*                    ENTRIES ALONGSIDE X61MAPT CHANGE
002100* 91-09-15 TAMBURRO  AUDIT DISPLAY MADE CONDITIONAL ON UPSI-0 SO
002200*                    PRODUCTION RUNS ARE NOT CLUTTERED BY IT
002300* 96-02-14 TAMBURRO  RAISED NODE TABLE LIMIT 2000 TO 5000 ENTRIES
002400* 98-12-07 DE LUCA   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002500*                    NO CHANGE REQUIRED
002600* 02-10-03 RUSSO     JSON OUTPUT LINE WIDENED 80 TO 130 BYTES -
002700*                    LONG PATHS WERE WRAPPING MID-VALUE ON PRINT
002800*                    (MI2457-151)
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS AUDIT-DISPLAY-SWITCH
003800            ON STATUS IS AUDIT-DISPLAY-WANTED
003900            OFF STATUS IS AUDIT-DISPLAY-NOT-WANTED.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MAPPING-FILE ASSIGN TO MAPFILE
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-MAPFILE-STATUS.
004600     SELECT NODE-FILE ASSIGN TO NODEFILE
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-NODEFILE-STATUS.
004900     SELECT JSON-FILE ASSIGN TO JSONOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-JSONFILE-STATUS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600 FD  MAPPING-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 COPY X61MAP.
006000*
006100 FD  NODE-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400 COPY X61NOD.
006500*
006600 FD  JSON-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  JSON-FILE-RECORD.
006900     05  JSON-LINE-DATA             PIC X(130).
007000     05  FILLER                     PIC X(02).
007100*
007200 WORKING-STORAGE SECTION.
007300* running output position for the chunked JSON write loop -
007400* standalone 77-level item, not grouped with the read/chunk
007500* counters above
007600 77  WS-OUT-POS                      PIC 9(5) COMP.
007700 01  WK-FILE-STATUS-AREA.
007800     03  WS-MAPFILE-STATUS           PIC X(02).
007900         88  MAPFILE-OK                  VALUE '00'.
008000         88  MAPFILE-AT-END               VALUE '10'.
008100     03  WS-NODEFILE-STATUS          PIC X(02).
008200         88  NODEFILE-OK                  VALUE '00'.
008300         88  NODEFILE-AT-END               VALUE '10'.
008400     03  WS-JSONFILE-STATUS          PIC X(02).
008500         88  JSONFILE-OK                  VALUE '00'.
008600     03  FILLER                      PIC X(02).
008700*
008800 01  WK-SWITCHES.
008900     03  WS-MAPFILE-EOF-SW           PIC X(01) VALUE 'N'.
009000         88  MAPFILE-EOF                  VALUE 'Y'.
009100     03  WS-NODEFILE-EOF-SW          PIC X(01) VALUE 'N'.
009200         88  NODEFILE-EOF                  VALUE 'Y'.
009300     03  FILLER                      PIC X(03).
009400*
009500 01  WK-COUNTERS.
009600     03  WS-MAP-READ-CNT             PIC 9(9) COMP VALUE ZERO.
009700     03  WS-NODE-READ-CNT            PIC 9(9) COMP VALUE ZERO.
009800     03  WS-JSON-ACTUAL-LEN          PIC 9(5) COMP.
009900     03  WS-CHUNK-LEN                PIC 9(5) COMP.
010000     03  FILLER                      PIC X(08).
010100*
010200*
010300* dual view of each file-status code - the shop dumps the
010400* numeric view when an unexpected (non-'00'/'10') status turns
010500* up, since a non-numeric status usually means a VSAM-style
010600* code rather than a sequential one
010700 01  WK-MAPFILE-STATUS-TRACE.
010800     03  WS-MAPSTAT-TRACE-X          PIC X(02).
010900     03  WS-MAPSTAT-TRACE-N REDEFINES
011000         WS-MAPSTAT-TRACE-X          PIC 9(02).
011100     03  FILLER                      PIC X(02).
011200*
011300 01  WK-NODEFILE-STATUS-TRACE.
011400     03  WS-NODESTAT-TRACE-X         PIC X(02).
011500     03  WS-NODESTAT-TRACE-N REDEFINES
011600         WS-NODESTAT-TRACE-X         PIC 9(02).
011700     03  FILLER                      PIC X(02).
011800*
011900 01  WK-JSONFILE-STATUS-TRACE.
012000     03  WS-JSONSTAT-TRACE-X         PIC X(02).
012100     03  WS-JSONSTAT-TRACE-N REDEFINES
012200         WS-JSONSTAT-TRACE-X         PIC 9(02).
012300     03  FILLER                      PIC X(02).
012400*
012500 COPY X61MAPT REPLACING ==:M:== BY ==RAWM==.
012600 COPY X61MAPT REPLACING ==:M:== BY ==MAP==.
012700 COPY X61NODT.
012800 COPY X61JSN.
012900 COPY X61MCR.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 0000-MAIN.
013400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013410     IF NOT MR-RESULT-OK
013420        GO TO 0000-ABORT
013430     END-IF.
013500     PERFORM 2000-LOAD-MAPPING-FILE THRU 2000-EXIT.
013600     PERFORM 3000-LOAD-NODE-FILE THRU 3000-EXIT.
013700     PERFORM 4000-BUILD-JSON-DOCUMENT THRU 4000-EXIT.
013800     PERFORM 5000-WRITE-JSON-OUTPUT THRU 5000-EXIT.
013900     IF AUDIT-DISPLAY-WANTED
014000        PERFORM 6000-DISPLAY-AUDIT-COUNTS THRU 6000-EXIT
014100     END-IF.
014150 0000-ABORT.
014200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014300     STOP RUN.

014400*
014500 1000-INITIALIZE.
014600     MOVE ZERO                       TO MR-RESULT.
014700     MOVE ZERO                       TO RAWM-TOT.
014800     MOVE ZERO                       TO MAP-TOT.
014900     MOVE ZERO                       TO NODE-TOT.
015000     OPEN INPUT  MAPPING-FILE.
015100     OPEN INPUT  NODE-FILE.
015200     OPEN OUTPUT JSON-FILE.
015300     IF NOT MAPFILE-OK
015400        DISPLAY 'X61D001 - MAPFILE OPEN FAILED - STATUS ' WS-MAPFILE-STATUS
015500        MOVE 16                      TO MR-RESULT
015600        GO TO 1000-EXIT
015700     END-IF.
015800     IF NOT NODEFILE-OK
015900        DISPLAY 'X61D001 - NODEFILE OPEN FAILED - STATUS ' WS-NODEFILE-STATUS
016000        MOVE 16                      TO MR-RESULT
016100     END-IF.
016200 1000-EXIT.
016300     EXIT.

016400*
016500* READS THE MAPPING FILE INTO THE RAW TABLE, FILE ORDER, FOR THE
016600* LOADER ROUTINE TO SORT OUT INTO THE WORKING MAP TABLE LATER
016700 2000-LOAD-MAPPING-FILE.
016800     PERFORM 2100-READ-ONE-MAPPING-RECORD THRU 2100-EXIT
016900        UNTIL MAPFILE-EOF.
017000 2000-EXIT.
017100     EXIT.

017200 2100-READ-ONE-MAPPING-RECORD.
017300     READ MAPPING-FILE
017400        AT END
017500           SET MAPFILE-EOF             TO TRUE
017600           GO TO 2100-EXIT
017700     END-READ.
017800     MOVE WS-MAPFILE-STATUS          TO WS-MAPSTAT-TRACE-X.
017900     IF RAWM-TOT >= 2000
018000        GO TO 2100-EXIT
018100     END-IF.
018200     ADD 1                           TO RAWM-TOT.
018300     ADD 1                           TO WS-MAP-READ-CNT.
018400     SET RAWM-IDX                    TO RAWM-TOT.
018500     MOVE MAP-PATH                   TO RAWM-PATH(RAWM-IDX).
018600     MOVE MAP-NODE-KIND              TO RAWM-NODE-KIND(RAWM-IDX).
018700     MOVE MAP-JSON-NAME              TO RAWM-JSON-NAME(RAWM-IDX).
018800     MOVE MAP-XML-DTYPE              TO RAWM-XML-DTYPE(RAWM-IDX).
018900     MOVE MAP-JSON-DTYPE             TO RAWM-JSON-DTYPE(RAWM-IDX).
019000 2100-EXIT.
019100     EXIT.

019200*
019300* READS THE FLATTENED SOURCE-DOCUMENT NODE LIST STRAIGHT INTO THE
019400* IN-MEMORY TABLE THAT X61J001 WALKS TO BUILD THE JSON DOCUMENT
019500 3000-LOAD-NODE-FILE.
019600     PERFORM 3100-READ-ONE-NODE-RECORD THRU 3100-EXIT
019700        UNTIL NODEFILE-EOF.
019800 3000-EXIT.
019900     EXIT.

020000 3100-READ-ONE-NODE-RECORD.
020100     READ NODE-FILE
020200        AT END
020300           SET NODEFILE-EOF            TO TRUE
020400           GO TO 3100-EXIT
020500     END-READ.
020600     MOVE WS-NODEFILE-STATUS         TO WS-NODESTAT-TRACE-X.
020700     IF NODE-TOT >= 5000
020800        GO TO 3100-EXIT
020900     END-IF.
021000     ADD 1                           TO NODE-TOT.
021100     ADD 1                           TO WS-NODE-READ-CNT.
021200     SET NODE-IDX                    TO NODE-TOT.
021300     MOVE IN-DEPTH                   TO NODE-E-DEPTH(NODE-IDX).
021400     MOVE IN-NODE-NAME               TO NODE-E-NAME(NODE-IDX).
021500     MOVE IN-NODE-VALUE              TO NODE-E-VALUE(NODE-IDX).
021600 3100-EXIT.
021700     EXIT.

021800*
021900 4000-BUILD-JSON-DOCUMENT.
022000     CALL 'X61J001' USING RAWM-MAPPING-AREA
022100                           MAP-MAPPING-AREA
022200                           NODE-TABLE-AREA
022300                           JSN-OUTPUT-AREA.
022400 4000-EXIT.
022500     EXIT.

022600*
022700* the JSON text is one logical string built in working storage
022800* by X61J001 - split here into output-line-sized chunks, the
022900* same way the shop breaks a long print line into detail lines
023000 5000-WRITE-JSON-OUTPUT.
023100     COMPUTE WS-JSON-ACTUAL-LEN = JSN-LENGTH - 1.
023200     IF WS-JSON-ACTUAL-LEN > ZERO
023300        PERFORM 5100-WRITE-ONE-CHUNK THRU 5100-EXIT
023400           VARYING WS-OUT-POS FROM 1 BY 130
023500           UNTIL WS-OUT-POS > WS-JSON-ACTUAL-LEN
023600     END-IF.
023700 5000-EXIT.
023800     EXIT.

023900 5100-WRITE-ONE-CHUNK.
024000     COMPUTE WS-CHUNK-LEN = WS-JSON-ACTUAL-LEN - WS-OUT-POS + 1.
024100     IF WS-CHUNK-LEN > 130
024200        MOVE 130                     TO WS-CHUNK-LEN
024300     END-IF.
024400     MOVE SPACE                      TO JSON-FILE-RECORD.
024500     MOVE JSN-TEXT(WS-OUT-POS:WS-CHUNK-LEN)
024600                                      TO JSON-LINE-DATA(1:WS-CHUNK-LEN).
024700     WRITE JSON-FILE-RECORD.
024800     MOVE WS-JSONFILE-STATUS         TO WS-JSONSTAT-TRACE-X.
024900 5100-EXIT.
025000     EXIT.

025100*
025200* REPORTS - no printed columnar report, an end-of-job audit
025300* display is all the spec calls for
025400 6000-DISPLAY-AUDIT-COUNTS.
025500     DISPLAY 'X61D001 - MAPPING RECORDS READ    ' WS-MAP-READ-CNT.
025600     DISPLAY 'X61D001 - NODE RECORDS READ        ' WS-NODE-READ-CNT.
025700     DISPLAY 'X61D001 - NODES MAPPED/EMITTED      ' JSN-NODES-EMITTED.
025800     DISPLAY 'X61D001 - NODES DROPPED (UNMAPPED)  ' JSN-NODES-DROPPED.
025900 6000-EXIT.
026000     EXIT.

026100*
026200 9000-TERMINATE.
026300     CLOSE MAPPING-FILE.
026400     CLOSE NODE-FILE.
026500     CLOSE JSON-FILE.
026600 9000-EXIT.
026700     EXIT.
