000100******************************************************************
000200* X61JSN  -  JSON-BUILDER LINKAGE - OUTPUT TEXT AND AUDIT COUNTS
000300*
000400* 85-03-18 ALAIMO    ORIGINAL COPYBOOK
000500* 96-02-14 TAMBURRO  RAISED JSN-TEXT TO 32000 BYTES - SEE X61NODT
000600*                    OCCURS LIMIT CHANGE SAME DATE
000700******************************************************************
000800 01  JSN-OUTPUT-AREA.
000900     05  JSN-TEXT                   PIC X(32000).
001000     05  JSN-LENGTH                 PIC 9(5) COMP.
001100     05  JSN-NODES-READ             PIC 9(9) COMP.
001200     05  JSN-NODES-EMITTED          PIC 9(9) COMP.
001300     05  JSN-NODES-DROPPED          PIC 9(9) COMP.
001400     05  FILLER                     PIC X(04).
