000100******************************************************************
000200* X61MCR  -  SHARED RESULT / DIAGNOSTIC AREA
000300*            PASSED ON EVERY CALL BETWEEN THE X61 PROGRAMS,
000400*            IN THE SAME SPIRIT AS THE X60MCR AREA USED BY THE
000500*            ISO8583 UTILITY'S DEBLOCK/INBLOCK ROUTINES
000600*
000700* 85-04-02 ALAIMO    ORIGINAL COPYBOOK
000750* 03-06-19 RUSSO     ADDED MR-RESULT-OK 88 SO THE DRIVER CAN TEST
000760*                    THE INITIALIZE STEP BEFORE READING ANY FILE
000800******************************************************************
000900 01  MR.
001000     05  MR-RESULT                  PIC 9(4) COMP VALUE ZERO.
001050         88  MR-RESULT-OK                VALUE ZERO.
001100     05  MR-DESCRIPTION             PIC X(80)     VALUE SPACE.
001200     05  MR-POSITION                PIC X(50)     VALUE SPACE.
001300     05  FILLER                     PIC X(02).
