000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61DTS01.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. MI2457.PSPS.
000600 DATE-WRITTEN. 04/03/85.
000700 DATE-COMPILED.
000800 SECURITY.   NON CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X61DTS01 - Test suite X61C001
001100* MI2457.PSPS.JSONCNV.XUNIT
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500* 85-04-03 ALAIMO    ORIGINAL PROGRAM - STRING/INTEGER CASES ONLY
001600* 87-01-16 TAMBURRO  ADDED BIRTHDAYMM/DD/YYYY TEST CASES
001700* 96-06-04 DE LUCA   ADDED GENDERABBREV/STATEFULL TEST CASES
001800* 98-12-08 DE LUCA   Y2K REVIEW - ADDED A BIRTHDATE CASE THAT
001900*                    CROSSES THE CENTURY WINDOW TO PROVE THE
002000*                    X61C001 FIX (REQUEST MI2457-Y2K-009)
002100* 00-03-22 RUSSO     FAILED-CASE BANNER NOW SHOWS THE TEST CASE
002200*                    NUMBER, NOT JUST THE DESCRIPTION - QUICKER TO
002300*                    FIND IN A LONG RUN (MI2457-148)
002400*----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600*
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.    IBM-370.
002900 OBJECT-COMPUTER.    IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT TCIN ASSIGN TO TCIN
003600         FILE STATUS TCIN-FS.
003700**
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100 FD  TCIN
004200     RECORDING MODE IS F
004300     LABEL RECORDS ARE STANDARD.
004400 01  TCIN-REC.
004500     05  TCIN-DESCRIPTION           PIC X(50).
004600     05  FILLER                     PIC X(01).
004700     05  TCIN-XML-DTYPE             PIC X(20).
004800     05  FILLER                     PIC X(01).
004900     05  TCIN-JSON-DTYPE            PIC X(20).
005000     05  FILLER                     PIC X(01).
005100     05  TCIN-IN-VALUE              PIC X(120).
005200     05  FILLER                     PIC X(01).
005300     05  TCIN-EXPECTED-VALUE        PIC X(120).
005400     05  FILLER                     PIC X(01).
005500     05  TCIN-EXPECTED-CLASS        PIC X(01).
005600         88  TCIN-EXPECT-TEXT           VALUE 'T'.
005700         88  TCIN-EXPECT-INTEGER        VALUE 'I'.
005800         88  TCIN-EXPECT-NULL           VALUE 'N'.
005900     05  FILLER                     PIC X(64).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  WK-LITERALS.
006300     03  CC-CONVERTER                PIC X(08) VALUE 'X61C001'.
006400     03  FILLER                      PIC X(02).
006500*
006600 COPY X61CNV.
006700 COPY X61MCR.
006800*
006900 LOCAL-STORAGE SECTION.
007000* per-case loop counter driving the PERFORM VARYING over the
007100* test table - standalone item, not grouped with the tallies
007200 77  TEST-CASE-CTR              PIC S9(9) COMP VALUE ZERO.
007300 01  LS-SWITCHES.
007400     03  LS-TEST-CASE-SWITCH       PIC X(01).
007500         88  TEST-CASE-PASSED              VALUE 'P'.
007600         88  TEST-CASE-FAILED              VALUE 'F'.
007700     03  FILLER                    PIC X(03).
007800*
007900 01  LS-COUNTERS.
008000     03  TEST-CASE-PASSED-CTR       PIC S9(9) COMP VALUE ZERO.
008100     03  TEST-CASE-FAILED-CTR       PIC S9(9) COMP VALUE ZERO.
008200     03  FILLER                     PIC X(08).
008300*
008400*
008500 01  LS-FILE-STATUSES.
008600     03  TCIN-FS                    PIC X(02).
008700         88  TCIN-OK                    VALUE '00'.
008800         88  TCIN-EOF                   VALUE '10'.
008900     03  FILLER                     PIC X(02).
009000*
009100* dual view of the file status, trace only, mirrors the habit
009200* used in the deblocker's own test driver
009300 01  LS-FS-TRACE.
009400     03  LS-FS-TRACE-X              PIC X(02).
009500     03  LS-FS-TRACE-N REDEFINES
009600         LS-FS-TRACE-X              PIC 9(02).
009700     03  FILLER                     PIC X(02).
009800*
009900 01  LS-TRIM-SCAN.
010000     03  LS-SCAN-FIELD              PIC X(120).
010100     03  LS-SCAN-POS                PIC 9(3) COMP.
010200     03  LS-SCAN-LEN                PIC 9(3) COMP.
010300     03  FILLER                     PIC X(02).
010400*
010500* same class/value compare pattern the value-class flag is
010600* viewed two ways so a garbled flag byte shows up in a dump
010700 01  LS-CLASS-TRACE.
010800     03  LS-CLASS-TRACE-X           PIC X(01).
010900     03  LS-CLASS-TRACE-R REDEFINES
011000         LS-CLASS-TRACE-X           PIC 9(01).
011100     03  FILLER                     PIC X(02).
011200*
011300* edit of the failing test-case number, carried into the bad
011400* case banner - numeric/alpha dual view, same habit as above
011500 01  LS-CASE-NO-TRACE.
011600     03  LS-CASE-NO-TRACE-N         PIC 9(09).
011700     03  LS-CASE-NO-TRACE-X REDEFINES
011800         LS-CASE-NO-TRACE-N         PIC X(09).
011900     03  FILLER                     PIC X(02).
012000*
012100**
012200 PROCEDURE DIVISION.
012300*
012400 MAIN.
012500     DISPLAY ' ************** X61DTS01 START **************'.

012600     PERFORM OPEN-TEST-CASES-FILE THRU OPEN-TEST-CASES-FILE-EXIT.
012700     PERFORM READ-TEST-CASES-FILE THRU READ-TEST-CASES-FILE-EXIT.

012800     PERFORM EXECUTE-TEST-CASE THRU EXECUTE-TEST-CASE-EXIT
012900        UNTIL TCIN-EOF.

013000     PERFORM CLOSE-TEST-CASES-FILE THRU CLOSE-TEST-CASES-FILE-EXIT.
013100     PERFORM SHOW-STATISTICS THRU SHOW-STATISTICS-EXIT.

013200     DISPLAY ' *************** X61DTS01 END ***************'.

013300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
013400        MOVE 12                     TO RETURN-CODE
013500     END-IF.

013600     GOBACK.

013700*
013800 OPEN-TEST-CASES-FILE.
013900     OPEN INPUT TCIN.
014000     MOVE TCIN-FS                   TO LS-FS-TRACE-X.
014100     IF NOT TCIN-OK
014200        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
014300        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
014400     END-IF.
014500 OPEN-TEST-CASES-FILE-EXIT.
014600     EXIT.

014700*
014800 READ-TEST-CASES-FILE.
014900     READ TCIN.
015000     MOVE TCIN-FS                   TO LS-FS-TRACE-X.
015100     IF NOT TCIN-OK AND NOT TCIN-EOF
015200        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
015300        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
015400     END-IF.
015500 READ-TEST-CASES-FILE-EXIT.
015600     EXIT.

015700*
015800 CLOSE-TEST-CASES-FILE.
015900     CLOSE TCIN.
016000     MOVE TCIN-FS                   TO LS-FS-TRACE-X.
016100     IF NOT TCIN-OK
016200        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
016300        PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT
016400     END-IF.
016500 CLOSE-TEST-CASES-FILE-EXIT.
016600     EXIT.

016700*
016800 EXECUTE-TEST-CASE.
016900     ADD 1                          TO TEST-CASE-CTR.

017000     MOVE TCIN-XML-DTYPE            TO CNV-XML-DTYPE.
017100     MOVE TCIN-JSON-DTYPE           TO CNV-JSON-DTYPE.
017200     MOVE TCIN-IN-VALUE             TO CNV-IN-VALUE.

017300     CALL CC-CONVERTER USING CNV-PARM-IN CNV-PARM-OUT
017400              ON EXCEPTION PERFORM RAISE-CALL-ERROR
017500                           THRU RAISE-CALL-ERROR-EXIT
017600          NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
017700                           THRU TEST-CASE-CHECK-EXIT
017800     END-CALL.

017900     PERFORM READ-TEST-CASES-FILE THRU READ-TEST-CASES-FILE-EXIT.
018000 EXECUTE-TEST-CASE-EXIT.
018100     EXIT.

018200*
018300 TEST-CASE-CHECK.
018400     SET TEST-CASE-FAILED           TO TRUE.
018500     MOVE CNV-VALUE-CLASS           TO LS-CLASS-TRACE-X.

018600     IF CNV-OUT-VALUE EQUAL TCIN-EXPECTED-VALUE
018700     AND CNV-VALUE-CLASS EQUAL TCIN-EXPECTED-CLASS
018800        SET TEST-CASE-PASSED        TO TRUE
018900     END-IF.

019000     PERFORM SHOW-TEST-CASE-RESULT THRU SHOW-TEST-CASE-RESULT-EXIT.
019100 TEST-CASE-CHECK-EXIT.
019200     EXIT.

019300*
019400 SHOW-TEST-CASE-RESULT.
019500     IF TEST-CASE-PASSED
019600        ADD 1                       TO TEST-CASE-PASSED-CTR
019700        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
019800     ELSE
019900        ADD 1                       TO TEST-CASE-FAILED-CTR
020000        MOVE TCIN-DESCRIPTION       TO LS-SCAN-FIELD(1:50)
020100        MOVE SPACE                  TO LS-SCAN-FIELD(51:70)
020200        PERFORM FIND-TRIM-LENGTH THRU FIND-TRIM-LENGTH-EXIT
020300        MOVE TEST-CASE-CTR          TO LS-CASE-NO-TRACE-N
020400        DISPLAY ' '
020500        DISPLAY '!!-> TEST CASE ' LS-CASE-NO-TRACE-X ' -FAILED- <-!!'
020600        DISPLAY LS-SCAN-FIELD(1:LS-SCAN-LEN)
020700        DISPLAY '   EXPECTED: ' TCIN-EXPECTED-VALUE
020800                ' CLASS ' TCIN-EXPECTED-CLASS
020900        DISPLAY '   ACTUAL:   ' CNV-OUT-VALUE
021000                ' CLASS ' CNV-VALUE-CLASS
021100        DISPLAY ' '
021200     END-IF.
021300 SHOW-TEST-CASE-RESULT-EXIT.
021400     EXIT.

021500*
021600* trailing-space trim, same idiom used by the conversion routine
021700* itself - scan backward from the last position until non-blank
021800 FIND-TRIM-LENGTH.
021900     MOVE 120                       TO LS-SCAN-POS.
022000     PERFORM TEST-ONE-TRIM-CHAR
022100        VARYING LS-SCAN-POS FROM 120 BY -1
022200        UNTIL LS-SCAN-POS = ZERO
022300           OR LS-SCAN-FIELD(LS-SCAN-POS:1) NOT = SPACE.
022400     MOVE LS-SCAN-POS               TO LS-SCAN-LEN.
022500     IF LS-SCAN-LEN = ZERO
022600        MOVE 1                      TO LS-SCAN-LEN
022700     END-IF.
022800 FIND-TRIM-LENGTH-EXIT.
022900     EXIT.

023000 TEST-ONE-TRIM-CHAR.
023100     CONTINUE.

023200*
023300 SHOW-STATISTICS.
023400     DISPLAY ' '.
023500     DISPLAY '************* TEST SUITE RECAP *************'.
023600     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
023700     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
023800     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
023900     DISPLAY '********************************************'.
024000     DISPLAY ' '.
024100 SHOW-STATISTICS-EXIT.
024200     EXIT.

024300*
024400 RAISE-CALL-ERROR.
024500     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-CONVERTER.
024600     PERFORM RAISE-ERROR THRU RAISE-ERROR-EXIT.
024700 RAISE-CALL-ERROR-EXIT.
024800     EXIT.

024900*
025000 RAISE-ERROR.
025100     MOVE 8                         TO RETURN-CODE.
025200     GOBACK.
025300 RAISE-ERROR-EXIT.
025400     EXIT.
