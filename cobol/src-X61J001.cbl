000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61J001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. MI2457.PSPS.
000600 DATE-WRITTEN. 03/20/85.
000700 DATE-COMPILED.
000800 SECURITY.   NON CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X61J001
001100* **++ routine principale di conversione: cammina l'albero dei
001200*      nodi di input (X61NODT), consulta la tabella di mapping
001300*      (costruita chiamando X61L001) e serializza il documento
001400*      risultante in una unica stringa JSON (X61JSN).
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 85-03-20 ALAIMO    ORIGINAL PROGRAM - OBJECT/ELEMENT MEMBERS
001900*                    ONLY, NO ARRAY SUPPORT
002000* 87-06-30 TAMBURRO  ADDED ARRAY-KIND SUPPORT WITH COALESCING OF
002100*                    REPEATED SIBLING OCCURRENCES INTO ONE ARRAY
002200* 89-02-11 TAMBURRO  DROPPED-SUBTREE LOGIC ADDED - UNMAPPED PATH
002300*                    NOW SKIPS ALL DESCENDANT RECORDS, NOT JUST
002400*                    THE NODE ITSELF (REQUEST MI2457-041)
002500* 93-10-04 DE LUCA   ADDED "NOTMAPPED" ROOT UNWRAP SPECIAL CASE
002600* 96-02-14 TAMBURRO  STACK DEPTH TABLE RAISED 20 TO 50 LEVELS
002700* 98-12-07 DE LUCA   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002800*                    NO CHANGE REQUIRED
002900* 01-05-09 RUSSO     FRAME STACK RE-CHECKED AGAINST COBOL'S 1-BASED
003000*                    SUBSCRIPT RULE - ROOT FRAME WAS BEING ADDRESSED
003100*                    AT INDEX ZERO, A LATENT BUG, NEVER HIT IN TEST
003200*                    (MI2457-162)
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400**
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000* main node-record walk subscript - kept as its own 77-level
005100* item rather than folded into WK-COUNTERS with the rest
005200 77  WS-NODE-IDX                     PIC 9(9) COMP.
005300 01  WK-SWITCHES.
005400     03  WS-FOUND-SWITCH             PIC X(01).
005500         88  PATH-WAS-FOUND              VALUE 'Y'.
005600         88  PATH-NOT-FOUND               VALUE 'N'.
005700     03  WS-SKIP-SWITCH              PIC X(01) VALUE 'N'.
005800         88  SUBTREE-SKIP-ACTIVE          VALUE 'Y'.
005900         88  SUBTREE-SKIP-INACTIVE        VALUE 'N'.
006000     03  WS-ROOT-MULTI-SWITCH        PIC X(01) VALUE 'N'.
006100         88  ROOT-HAS-MULTI-MEMBERS       VALUE 'Y'.
006200     03  FILLER                      PIC X(03).
006300*
006400 01  WK-COUNTERS.
006500     03  WS-MAP-IDX                  PIC 9(9) COMP.
006600     03  WS-SKIP-DEPTH               PIC 9(02) COMP.
006700     03  WS-READ-CNT                 PIC 9(9) COMP VALUE ZERO.
006800     03  WS-EMIT-CNT                 PIC 9(9) COMP VALUE ZERO.
006900     03  WS-DROP-CNT                 PIC 9(9) COMP VALUE ZERO.
007000     03  FILLER                      PIC X(06).
007100*
007200*
007300* ancestor name stack, one slot per nesting level, used to
007400* rebuild the dotted path of the node currently being examined -
007500* same notion as a level-number table keyed by depth
007600 01  WK-NAME-STACK.
007700     03  WS-NAME-AT OCCURS 50 TIMES  PIC X(40).
007800     03  FILLER                      PIC X(02).
007900*
008000 01  WK-PATH-BUILD.
008100     03  WS-PATH-TEXT                PIC X(80).
008200     03  WS-PATH-POS                 PIC 9(4) COMP.
008300     03  WS-PATH-LEVEL                PIC 9(02) COMP.
008400     03  FILLER                      PIC X(02).
008500*
008600* container-frame stack - one entry per currently open JSON
008700* object (the document root is frame one, always open)
008800 01  WK-FRAME-STACK.
008900     03  WS-FRAME-TOP                PIC 9(02) COMP VALUE ZERO.
009000     03  WS-FRAME OCCURS 51 TIMES INDEXED BY WS-FRM-IDX.
009100         05  FRM-OPEN-DEPTH          PIC 9(02) COMP.
009200         05  FRM-MEMBER-CNT          PIC 9(04) COMP.
009300         05  FRM-ARRAY-NAME          PIC X(40).
009400         05  FRM-ARRAY-ELEM-CNT      PIC 9(04) COMP.
009500     03  FILLER                      PIC X(02).
009600*
009700 01  WK-ROOT-TRACE.
009800     03  WS-ROOT-SOLE-NAME           PIC X(40) VALUE SPACE.
009900     03  FILLER                      PIC X(02).
010000*
010100 01  WK-ESCAPE-SCAN.
010200     03  WS-SCAN-FIELD               PIC X(120).
010300     03  WS-SCAN-LEN                 PIC 9(3) COMP.
010400     03  WS-SCAN-POS                 PIC 9(3) COMP.
010500     03  WS-SCAN-ONE-X               PIC X(01).
010600     03  FILLER                      PIC X(02).
010700*
010800* two views of the same byte, alphabetic and its single-char
010900* numeric class test area - used only to trace a bad node-kind
011000* byte during development, same REDEFINES habit seen throughout
011100* the ISO utility's deblock tables
011200 01  WK-KIND-TRACE.
011300     03  WS-KIND-TRACE-X             PIC X(07).
011400     03  WS-KIND-TRACE-R REDEFINES
011500         WS-KIND-TRACE-X             PIC 9(07).
011600     03  FILLER                      PIC X(02).
011700*
011800 01  WK-DEPTH-TRACE.
011900     03  WS-DEPTH-TRACE-X            PIC X(02).
012000     03  WS-DEPTH-TRACE-N REDEFINES
012100         WS-DEPTH-TRACE-X            PIC 9(02).
012200     03  FILLER                      PIC X(02).
012300*
012400 01  WK-LEN-TRACE.
012500     03  WS-LEN-TRACE-X              PIC X(05).
012600     03  WS-LEN-TRACE-N REDEFINES
012700         WS-LEN-TRACE-X              PIC 9(05).
012800     03  FILLER                      PIC X(02).
012900*
013000 01  WK-LITERALS.
013100     03  CC-NOTMAPPED                PIC X(10) VALUE 'notMapped '.
013200     03  FILLER                      PIC X(02).
013300*
013400* scratch buffer sized to match JSN-TEXT, used only while
013500* stripping the notMapped wrapper off the finished document
013600 01  WK-UNWRAP-TEMP.
013700     03  WS-UNWRAP-TEXT              PIC X(32000).
013800     03  WS-UNWRAP-LEN               PIC 9(5) COMP.
013900     03  FILLER                      PIC X(02).
014000*
014100 COPY X61MCR.
014200*
014300 LOCAL-STORAGE SECTION.
014400**
014500 LINKAGE SECTION.
014600 COPY X61MAPT REPLACING ==:M:== BY ==RAWM==.
014700 COPY X61MAPT REPLACING ==:M:== BY ==MAP==.
014800 COPY X61NODT.
014900 COPY X61CNV.
015000 COPY X61JSN.
015100*
015200 PROCEDURE DIVISION USING RAWM-MAPPING-AREA
015300                          MAP-MAPPING-AREA
015400                          NODE-TABLE-AREA
015500                          JSN-OUTPUT-AREA.
015600*
015700 0000-BEGIN.
015800     MOVE ZERO                       TO MR-RESULT.
015900     PERFORM 1000-BUILD-MAPPING-TABLE THRU 1000-EXIT.
016000     PERFORM 2000-INITIALIZE-JSON-BUILD THRU 2000-EXIT.

016100     IF NODE-TOT NOT EQUAL ZERO
016200        PERFORM 3000-WALK-ONE-NODE-RECORD THRU 3000-EXIT
016300           VARYING WS-NODE-IDX FROM 1 BY 1
016400           UNTIL WS-NODE-IDX > NODE-TOT
016500     END-IF.

016600     PERFORM 3500-CLOSE-ALL-REMAINING-FRAMES THRU 3500-EXIT.
016700     PERFORM 5000-APPLY-NOTMAPPED-UNWRAP THRU 5000-EXIT.
016800     PERFORM 5200-MOVE-COUNTS-TO-OUTPUT THRU 5200-EXIT.

016900     GOBACK.

017000*
017100 1000-BUILD-MAPPING-TABLE.
017200     CALL 'X61L001' USING RAWM-MAPPING-AREA
017300                           MAP-MAPPING-AREA.
017400 1000-EXIT.
017500     EXIT.

017600*
017700 2000-INITIALIZE-JSON-BUILD.
017800     MOVE SPACE                      TO JSN-TEXT.
017900     MOVE 1                          TO JSN-LENGTH.
018000     MOVE 1                          TO WS-FRAME-TOP.
018100     MOVE ZERO                       TO FRM-OPEN-DEPTH(1).
018200     MOVE ZERO                       TO FRM-MEMBER-CNT(1).
018300     MOVE SPACE                      TO FRM-ARRAY-NAME(1).
018400     MOVE ZERO                       TO FRM-ARRAY-ELEM-CNT(1).
018500     SET SUBTREE-SKIP-INACTIVE       TO TRUE.
018600     MOVE SPACE                      TO WS-ROOT-SOLE-NAME.
018700     MOVE 'N'                        TO WS-ROOT-MULTI-SWITCH.
018800     PERFORM 4800-APPEND-LITERAL-TO-JSON THRU 4800-EXIT.
018900 2000-EXIT.
019000     EXIT.

019100*
019200 3000-WALK-ONE-NODE-RECORD.
019300     ADD 1                           TO WS-READ-CNT.
019400     MOVE NODE-E-DEPTH(WS-NODE-IDX)  TO WS-DEPTH-TRACE-X.

019500     IF SUBTREE-SKIP-ACTIVE
019600        IF WS-DEPTH-TRACE-N > WS-SKIP-DEPTH
019700           ADD 1                     TO WS-DROP-CNT
019800           GO TO 3000-EXIT
019900        ELSE
020000           SET SUBTREE-SKIP-INACTIVE TO TRUE
020100        END-IF
020200     END-IF.

020300     PERFORM 3400-CLOSE-FRAMES-BELOW-LEVEL THRU 3400-EXIT.
020400     PERFORM 3100-SET-NAME-AT-THIS-LEVEL THRU 3100-EXIT.
020500     PERFORM 3200-BUILD-DOTTED-PATH THRU 3200-EXIT.
020600     PERFORM 3300-LOOKUP-PATH-IN-MAP-TABLE THRU 3300-EXIT.

020700     IF PATH-NOT-FOUND
020800        MOVE WS-DEPTH-TRACE-N        TO WS-SKIP-DEPTH
020900        SET SUBTREE-SKIP-ACTIVE      TO TRUE
021000        ADD 1                        TO WS-DROP-CNT
021100     ELSE
021200        ADD 1                        TO WS-EMIT-CNT
021300        EVALUATE TRUE
021400           WHEN MAP-KIND-ELEMENT(WS-MAP-IDX)
021500              PERFORM 3600-EMIT-ELEMENT-MEMBER THRU 3600-EXIT
021600           WHEN MAP-KIND-OBJECT(WS-MAP-IDX)
021700              PERFORM 3700-EMIT-OBJECT-OPEN THRU 3700-EXIT
021800           WHEN MAP-KIND-ARRAY(WS-MAP-IDX)
021900              PERFORM 3800-EMIT-ARRAY-ELEMENT-OPEN THRU 3800-EXIT
022000        END-EVALUATE
022100     END-IF.
022200 3000-EXIT.
022300     EXIT.

022400*
022500* RECORD THE NODE'S NAME AT ITS OWN NESTING LEVEL SO THE DOTTED
022600* PATH CAN BE REBUILT FROM THE ANCESTOR STACK - A DROPPED NODE'S
022700* CHILDREN NEVER REACH HERE SINCE THEIR WHOLE SUBTREE IS SKIPPED
022800 3100-SET-NAME-AT-THIS-LEVEL.
022900     MOVE WS-DEPTH-TRACE-N           TO WS-PATH-LEVEL.
023000     MOVE NODE-E-NAME(WS-NODE-IDX)   TO WS-NAME-AT(WS-PATH-LEVEL).
023100 3100-EXIT.
023200     EXIT.

023300*
023400 3200-BUILD-DOTTED-PATH.
023500     MOVE SPACE                      TO WS-PATH-TEXT.
023600     MOVE 1                          TO WS-PATH-POS.
023700     PERFORM 3210-APPEND-ONE-PATH-LEVEL THRU 3210-EXIT
023800        VARYING WS-PATH-LEVEL FROM 1 BY 1
023900        UNTIL WS-PATH-LEVEL > WS-DEPTH-TRACE-N.
024000 3200-EXIT.
024100     EXIT.

024200 3210-APPEND-ONE-PATH-LEVEL.
024300     IF WS-PATH-LEVEL > 1
024400        STRING '.' DELIMITED BY SIZE
024500           INTO WS-PATH-TEXT
024600           WITH POINTER WS-PATH-POS
024700        END-STRING
024800     END-IF.
024900     PERFORM 3220-FIND-NAME-LENGTH THRU 3220-EXIT.
025000     STRING WS-NAME-AT(WS-PATH-LEVEL)(1:WS-SCAN-LEN)
025100               DELIMITED BY SIZE
025200        INTO WS-PATH-TEXT
025300        WITH POINTER WS-PATH-POS
025400     END-STRING.
025500 3210-EXIT.
025600     EXIT.

025700*
025800* trailing-space trim of a field, scanning from the right until
025900* a non-blank character is hit
026000 3220-FIND-NAME-LENGTH.
026100     MOVE SPACE                      TO WS-SCAN-FIELD.
026200     MOVE WS-NAME-AT(WS-PATH-LEVEL)  TO WS-SCAN-FIELD(1:40).
026300     MOVE 40                         TO WS-SCAN-POS.
026400     PERFORM 3221-TEST-ONE-TRAILING-CHAR THRU 3221-EXIT
026500        VARYING WS-SCAN-POS FROM 40 BY -1
026600        UNTIL WS-SCAN-POS = ZERO
026700           OR WS-SCAN-FIELD(WS-SCAN-POS:1) NOT = SPACE.
026800     MOVE WS-SCAN-POS                TO WS-SCAN-LEN.
026900     IF WS-SCAN-LEN = ZERO
027000        MOVE 1                       TO WS-SCAN-LEN
027100     END-IF.
027200 3220-EXIT.
027300     EXIT.

027400 3221-TEST-ONE-TRAILING-CHAR.
027500     CONTINUE.
027600 3221-EXIT.
027700     EXIT.

027800*
027900 3300-LOOKUP-PATH-IN-MAP-TABLE.
028000     SET PATH-NOT-FOUND              TO TRUE.
028100     IF MAP-TOT EQUAL ZERO
028200        GO TO 3300-EXIT
028300     END-IF.
028400     PERFORM 3310-SCAN-ONE-MAP-ENTRY-J THRU 3310-EXIT
028500        VARYING WS-MAP-IDX FROM 1 BY 1
028600        UNTIL WS-MAP-IDX > MAP-TOT
028700           OR PATH-WAS-FOUND.
028800 3300-EXIT.
028900     EXIT.

029000 3310-SCAN-ONE-MAP-ENTRY-J.
029100     IF MAP-PATH(WS-MAP-IDX) EQUAL WS-PATH-TEXT
029200        SET PATH-WAS-FOUND           TO TRUE
029300     END-IF.
029400 3310-EXIT.
029500     EXIT.

029600*
029700* stack unwind - pop (and close) every open frame whose own
029800* opening depth is not strictly shallower than the level of the
029900* record now being read
030000 3400-CLOSE-FRAMES-BELOW-LEVEL.
030100     PERFORM 3410-CLOSE-TOP-FRAME THRU 3410-EXIT
030200        UNTIL FRM-OPEN-DEPTH(WS-FRAME-TOP) < WS-DEPTH-TRACE-N.
030300 3400-EXIT.
030400     EXIT.

030500 3410-CLOSE-TOP-FRAME.
030600     IF FRM-ARRAY-NAME(WS-FRAME-TOP) NOT = SPACE
030700        PERFORM 4750-APPEND-CLOSE-BRACKET THRU 4750-EXIT
030800        MOVE SPACE                   TO FRM-ARRAY-NAME(WS-FRAME-TOP)
030900     END-IF.
031000     PERFORM 4730-APPEND-CLOSE-BRACE THRU 4730-EXIT.
031100     SUBTRACT 1                      FROM WS-FRAME-TOP.
031200 3410-EXIT.
031300     EXIT.

031400*
031500 3500-CLOSE-ALL-REMAINING-FRAMES.
031600     PERFORM 3410-CLOSE-TOP-FRAME THRU 3410-EXIT
031700        UNTIL WS-FRAME-TOP = 1.
031800     IF FRM-ARRAY-NAME(1) NOT = SPACE
031900        PERFORM 4750-APPEND-CLOSE-BRACKET THRU 4750-EXIT
032000        MOVE SPACE                   TO FRM-ARRAY-NAME(1)
032100     END-IF.
032200     PERFORM 4730-APPEND-CLOSE-BRACE THRU 4730-EXIT.
032300 3500-EXIT.
032400     EXIT.

032500*
032600* A LEAF NODE MAPPED AS A SCALAR MEMBER - ITS VALUE GOES THROUGH
032700* THE CONVERTER SUBPROGRAM BEFORE IT IS WRITTEN TO THE DOCUMENT
032800 3600-EMIT-ELEMENT-MEMBER.
032900     PERFORM 4000-CLOSE-OPEN-ARRAY-IN-TOP THRU 4000-EXIT.
033000     PERFORM 4100-APPEND-COMMA-IF-NEEDED THRU 4100-EXIT.
033100     PERFORM 4200-CAPTURE-ROOT-SOLE-NAME THRU 4200-EXIT.
033200     PERFORM 4300-APPEND-MEMBER-NAME-COLON THRU 4300-EXIT.

033300     MOVE MAP-XML-DTYPE(WS-MAP-IDX)  TO CNV-XML-DTYPE.
033400     MOVE MAP-JSON-DTYPE(WS-MAP-IDX) TO CNV-JSON-DTYPE.
033500     MOVE NODE-E-VALUE(WS-NODE-IDX)  TO CNV-IN-VALUE.
033600     CALL 'X61C001' USING CNV-PARM-IN CNV-PARM-OUT.

033700     EVALUATE TRUE
033800        WHEN CNV-CLASS-TEXT
033900           PERFORM 4400-APPEND-QUOTED-VALUE THRU 4400-EXIT
034000        WHEN CNV-CLASS-INTEGER
034100           PERFORM 4500-APPEND-UNQUOTED-VALUE THRU 4500-EXIT
034200        WHEN CNV-CLASS-NULL
034300           PERFORM 4600-APPEND-NULL-VALUE THRU 4600-EXIT
034400     END-EVALUATE.

034500     ADD 1 TO FRM-MEMBER-CNT(WS-FRAME-TOP).
034600 3600-EXIT.
034700     EXIT.

034800*
034900* A NODE MAPPED AS A NESTED OBJECT - A NEW BRACE PAIR IS OPENED
035000* AND A FRESH STACK FRAME PUSHED TO HOLD ITS OWN CHILDREN
035100 3700-EMIT-OBJECT-OPEN.
035200     PERFORM 4000-CLOSE-OPEN-ARRAY-IN-TOP THRU 4000-EXIT.
035300     PERFORM 4100-APPEND-COMMA-IF-NEEDED THRU 4100-EXIT.
035400     PERFORM 4200-CAPTURE-ROOT-SOLE-NAME THRU 4200-EXIT.
035500     PERFORM 4300-APPEND-MEMBER-NAME-COLON THRU 4300-EXIT.
035600     PERFORM 4720-APPEND-OPEN-BRACE THRU 4720-EXIT.
035700     ADD 1 TO FRM-MEMBER-CNT(WS-FRAME-TOP).
035800     PERFORM 3900-PUSH-NEW-FRAME THRU 3900-EXIT.
035900 3700-EXIT.
036000     EXIT.

036100*
036200* A NODE MAPPED AS AN ARRAY - REPEATED SIBLINGS OF THE SAME NAME
036300* FOLD INTO ONE ARRAY MEMBER, EACH OCCURRENCE ITS OWN OBJECT
036400 3800-EMIT-ARRAY-ELEMENT-OPEN.
036500     IF FRM-ARRAY-NAME(WS-FRAME-TOP) EQUAL
036600                                 MAP-JSON-NAME(WS-MAP-IDX)
036700        PERFORM 4710-APPEND-COMMA-LITERAL THRU 4710-EXIT
036800        ADD 1 TO FRM-ARRAY-ELEM-CNT(WS-FRAME-TOP)
036900     ELSE
037000        PERFORM 4000-CLOSE-OPEN-ARRAY-IN-TOP THRU 4000-EXIT
037100        PERFORM 4100-APPEND-COMMA-IF-NEEDED THRU 4100-EXIT
037200        PERFORM 4200-CAPTURE-ROOT-SOLE-NAME THRU 4200-EXIT
037300        PERFORM 4300-APPEND-MEMBER-NAME-COLON THRU 4300-EXIT
037400        PERFORM 4740-APPEND-OPEN-BRACKET THRU 4740-EXIT
037500        ADD 1 TO FRM-MEMBER-CNT(WS-FRAME-TOP)
037600        MOVE MAP-JSON-NAME(WS-MAP-IDX)
037700                               TO FRM-ARRAY-NAME(WS-FRAME-TOP)
037800        MOVE 1                 TO FRM-ARRAY-ELEM-CNT(WS-FRAME-TOP)
037900     END-IF.
038000     PERFORM 4720-APPEND-OPEN-BRACE THRU 4720-EXIT.
038100     PERFORM 3900-PUSH-NEW-FRAME THRU 3900-EXIT.
038200 3800-EXIT.
038300     EXIT.

038400*
038500 3900-PUSH-NEW-FRAME.
038600     ADD 1                           TO WS-FRAME-TOP.
038700     MOVE WS-DEPTH-TRACE-N           TO FRM-OPEN-DEPTH(WS-FRAME-TOP).
038800     MOVE ZERO                       TO FRM-MEMBER-CNT(WS-FRAME-TOP).
038900     MOVE SPACE                      TO FRM-ARRAY-NAME(WS-FRAME-TOP).
039000     MOVE ZERO                       TO FRM-ARRAY-ELEM-CNT(WS-FRAME-TOP).
039100 3900-EXIT.
039200     EXIT.

039300*
039400 4000-CLOSE-OPEN-ARRAY-IN-TOP.
039500     IF FRM-ARRAY-NAME(WS-FRAME-TOP) NOT = SPACE
039600        PERFORM 4750-APPEND-CLOSE-BRACKET THRU 4750-EXIT
039700        MOVE SPACE                   TO FRM-ARRAY-NAME(WS-FRAME-TOP)
039800     END-IF.
039900 4000-EXIT.
040000     EXIT.

040100*
040200 4100-APPEND-COMMA-IF-NEEDED.
040300     IF FRM-MEMBER-CNT(WS-FRAME-TOP) > 0
040400        PERFORM 4710-APPEND-COMMA-LITERAL THRU 4710-EXIT
040500     END-IF.
040600 4100-EXIT.
040700     EXIT.

040800*
040900 4200-CAPTURE-ROOT-SOLE-NAME.
041000     IF WS-FRAME-TOP = 1
041100        IF FRM-MEMBER-CNT(1) = 0
041200           MOVE MAP-JSON-NAME(WS-MAP-IDX) TO WS-ROOT-SOLE-NAME
041300        ELSE
041400           MOVE 'Y'                  TO WS-ROOT-MULTI-SWITCH
041500        END-IF
041600     END-IF.
041700 4200-EXIT.
041800     EXIT.

041900*
042000 4300-APPEND-MEMBER-NAME-COLON.
042100     PERFORM 4700-APPEND-QUOTE THRU 4700-EXIT.
042200     MOVE MAP-JSON-NAME(WS-MAP-IDX)  TO WS-SCAN-FIELD(1:40).
042300     MOVE SPACE                      TO WS-SCAN-FIELD(41:80).
042400     PERFORM 4310-FIND-JSON-NAME-LENGTH THRU 4310-EXIT.
042500     STRING WS-SCAN-FIELD(1:WS-SCAN-LEN) DELIMITED BY SIZE
042600        INTO JSN-TEXT
042700        WITH POINTER JSN-LENGTH
042800     END-STRING.
042900     PERFORM 4700-APPEND-QUOTE THRU 4700-EXIT.
043000     STRING ':' DELIMITED BY SIZE
043100        INTO JSN-TEXT
043200        WITH POINTER JSN-LENGTH
043300     END-STRING.
043400 4300-EXIT.
043500     EXIT.

043600 4310-FIND-JSON-NAME-LENGTH.
043700     MOVE 40                         TO WS-SCAN-POS.
043800     PERFORM 3221-TEST-ONE-TRAILING-CHAR THRU 3221-EXIT
043900        VARYING WS-SCAN-POS FROM 40 BY -1
044000        UNTIL WS-SCAN-POS = ZERO
044100           OR WS-SCAN-FIELD(WS-SCAN-POS:1) NOT = SPACE.
044200     MOVE WS-SCAN-POS                TO WS-SCAN-LEN.
044300     IF WS-SCAN-LEN = ZERO
044400        MOVE 1                       TO WS-SCAN-LEN
044500     END-IF.
044600 4310-EXIT.
044700     EXIT.

044800*
044900* QUOTE AND BACKSLASH CHARACTERS GET ESCAPED AS THE TEXT VALUE
045000* IS COPIED INTO THE OUTPUT DOCUMENT, CHARACTER BY CHARACTER
045100 4400-APPEND-QUOTED-VALUE.
045200     PERFORM 4700-APPEND-QUOTE THRU 4700-EXIT.
045300     MOVE SPACE                      TO WS-SCAN-FIELD.
045400     MOVE CNV-OUT-VALUE              TO WS-SCAN-FIELD.
045500     PERFORM 4410-FIND-VALUE-LENGTH THRU 4410-EXIT.
045600     IF WS-SCAN-LEN NOT = ZERO
045700        PERFORM 4420-APPEND-ONE-VALUE-CHAR THRU 4420-EXIT
045800           VARYING WS-SCAN-POS FROM 1 BY 1
045900           UNTIL WS-SCAN-POS > WS-SCAN-LEN
046000     END-IF.
046100     PERFORM 4700-APPEND-QUOTE THRU 4700-EXIT.
046200 4400-EXIT.
046300     EXIT.

046400 4410-FIND-VALUE-LENGTH.
046500     MOVE 120                        TO WS-SCAN-POS.
046600     PERFORM 3221-TEST-ONE-TRAILING-CHAR THRU 3221-EXIT
046700        VARYING WS-SCAN-POS FROM 120 BY -1
046800        UNTIL WS-SCAN-POS = ZERO
046900           OR WS-SCAN-FIELD(WS-SCAN-POS:1) NOT = SPACE.
047000     MOVE WS-SCAN-POS                TO WS-SCAN-LEN.
047100 4410-EXIT.
047200     EXIT.

047300 4420-APPEND-ONE-VALUE-CHAR.
047400     MOVE WS-SCAN-FIELD(WS-SCAN-POS:1) TO WS-SCAN-ONE-X.
047500     IF WS-SCAN-ONE-X EQUAL '"'
047600        STRING '\"' DELIMITED BY SIZE
047700           INTO JSN-TEXT
047800           WITH POINTER JSN-LENGTH
047900        END-STRING
048000     ELSE
048100        IF WS-SCAN-ONE-X EQUAL '\'
048200           STRING '\\' DELIMITED BY SIZE
048300              INTO JSN-TEXT
048400              WITH POINTER JSN-LENGTH
048500           END-STRING
048600        ELSE
048700           STRING WS-SCAN-ONE-X DELIMITED BY SIZE
048800              INTO JSN-TEXT
048900              WITH POINTER JSN-LENGTH
049000           END-STRING
049100        END-IF
049200     END-IF.
049300 4420-EXIT.
049400     EXIT.

049500*
049600 4500-APPEND-UNQUOTED-VALUE.
049700     MOVE SPACE                      TO WS-SCAN-FIELD.
049800     MOVE CNV-OUT-VALUE              TO WS-SCAN-FIELD.
049900     PERFORM 4410-FIND-VALUE-LENGTH THRU 4410-EXIT.
050000     IF WS-SCAN-LEN = ZERO
050100        PERFORM 4600-APPEND-NULL-VALUE THRU 4600-EXIT
050200     ELSE
050300        STRING WS-SCAN-FIELD(1:WS-SCAN-LEN) DELIMITED BY SIZE
050400           INTO JSN-TEXT
050500           WITH POINTER JSN-LENGTH
050600        END-STRING
050700     END-IF.
050800 4500-EXIT.
050900     EXIT.

051000*
051100 4600-APPEND-NULL-VALUE.
051200     STRING 'null' DELIMITED BY SIZE
051300        INTO JSN-TEXT
051400        WITH POINTER JSN-LENGTH
051500     END-STRING.
051600 4600-EXIT.
051700     EXIT.

051800*
051900 4700-APPEND-QUOTE.
052000     STRING '"' DELIMITED BY SIZE
052100        INTO JSN-TEXT
052200        WITH POINTER JSN-LENGTH
052300     END-STRING.
052400 4700-EXIT.
052500     EXIT.

052600 4710-APPEND-COMMA-LITERAL.
052700     STRING ',' DELIMITED BY SIZE
052800        INTO JSN-TEXT
052900        WITH POINTER JSN-LENGTH
053000     END-STRING.
053100 4710-EXIT.
053200     EXIT.

053300 4720-APPEND-OPEN-BRACE.
053400     STRING '{' DELIMITED BY SIZE
053500        INTO JSN-TEXT
053600        WITH POINTER JSN-LENGTH
053700     END-STRING.
053800 4720-EXIT.
053900     EXIT.

054000 4730-APPEND-CLOSE-BRACE.
054100     STRING '}' DELIMITED BY SIZE
054200        INTO JSN-TEXT
054300        WITH POINTER JSN-LENGTH
054400     END-STRING.
054500 4730-EXIT.
054600     EXIT.

054700 4740-APPEND-OPEN-BRACKET.
054800     STRING '[' DELIMITED BY SIZE
054900        INTO JSN-TEXT
055000        WITH POINTER JSN-LENGTH
055100     END-STRING.
055200 4740-EXIT.
055300     EXIT.

055400 4750-APPEND-CLOSE-BRACKET.
055500     STRING ']' DELIMITED BY SIZE
055600        INTO JSN-TEXT
055700        WITH POINTER JSN-LENGTH
055800     END-STRING.
055900 4750-EXIT.
056000     EXIT.

056100 4800-APPEND-LITERAL-TO-JSON.
056200     PERFORM 4720-APPEND-OPEN-BRACE THRU 4720-EXIT.
056300 4800-EXIT.
056400     EXIT.

056500*
056600* WHEN THE WHOLE DOCUMENT COLLAPSED TO ONE ROOT MEMBER CALLED
056700* notMapped, STRIP THE WRAPPER AND KEEP ONLY ITS VALUE
056800 5000-APPLY-NOTMAPPED-UNWRAP.
056900     IF FRM-MEMBER-CNT(1) NOT EQUAL 1
057000        GO TO 5000-EXIT
057100     END-IF.
057200     IF WS-ROOT-MULTI-SWITCH EQUAL 'Y'
057300        GO TO 5000-EXIT
057400     END-IF.
057500     MOVE SPACE                      TO WS-SCAN-FIELD.
057600     MOVE WS-ROOT-SOLE-NAME          TO WS-SCAN-FIELD(1:40).
057700     PERFORM 4310-FIND-JSON-NAME-LENGTH THRU 4310-EXIT.
057800     IF WS-SCAN-FIELD(1:WS-SCAN-LEN) EQUAL
057900        CC-NOTMAPPED(1:WS-SCAN-LEN)
058000        PERFORM 5100-STRIP-NOTMAPPED-WRAPPER THRU 5100-EXIT
058100     END-IF.
058200 5000-EXIT.
058300     EXIT.

058400 5100-STRIP-NOTMAPPED-WRAPPER.
058500* prefix removed is { " n o t M a p p e d " :  -  13 characters,
058600* suffix removed is the one trailing } - JSN-LENGTH is a STRING
058700* pointer, so the text currently in the buffer is JSN-LENGTH - 1
058800* characters long
058900     MOVE SPACE                      TO WS-UNWRAP-TEXT.
059000     COMPUTE WS-UNWRAP-LEN = JSN-LENGTH - 15.
059100     MOVE JSN-TEXT(14:WS-UNWRAP-LEN)
059200                             TO WS-UNWRAP-TEXT(1:WS-UNWRAP-LEN).
059300     MOVE SPACE                      TO JSN-TEXT.
059400     MOVE WS-UNWRAP-TEXT             TO JSN-TEXT.
059500     COMPUTE JSN-LENGTH = WS-UNWRAP-LEN + 1.
059600 5100-EXIT.
059700     EXIT.

059800*
059900 5200-MOVE-COUNTS-TO-OUTPUT.
060000     MOVE WS-READ-CNT                TO JSN-NODES-READ.
060100     MOVE WS-EMIT-CNT                TO JSN-NODES-EMITTED.
060200     MOVE WS-DROP-CNT                TO JSN-NODES-DROPPED.
060300 5200-EXIT.
060400     EXIT.
