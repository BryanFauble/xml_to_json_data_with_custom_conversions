000100******************************************************************
000200* X61MAP  -  MAPPING-RECORD FIXED FILE LAYOUT
000300*            ONE ENTRY PER NODE PATH OF THE SOURCE DOCUMENT
000400*
000500* 85-03-11 ALAIMO    ORIGINAL COPYBOOK - MAPPING DEFINITION REC
000600* 91-07-02 TAMBURRO  ADDED MAP-JSON-DTYPE (OUTPUT TYPE NO LONGER
000700*                    ASSUMED EQUAL TO INPUT TYPE)
000800* 98-11-30 DE LUCA   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
000900*                    NO CHANGE REQUIRED
001000******************************************************************
001100 01  MAP-FILE-RECORD.
001200     05  MAP-PATH                   PIC X(80).
001300     05  MAP-NODE-KIND              PIC X(7).
001400         88  MAP-KIND-ARRAY             VALUE 'ARRAY'.
001500         88  MAP-KIND-OBJECT            VALUE 'OBJECT'.
001600         88  MAP-KIND-ELEMENT           VALUE 'ELEMENT'.
001700     05  MAP-JSON-NAME              PIC X(40).
001800     05  MAP-XML-DTYPE              PIC X(20).
001900     05  MAP-JSON-DTYPE             PIC X(20).
001950     05  FILLER                     PIC X(03).
